000100******************************************************************
000200* FECHA : 14/03/1989   PROGRAMADOR : R. TOBAR LEIVA   COPY: PHSOLI*
000300* REGISTRO DE ENTRADA DEL CALCULO HIPOTECARIO. UNA SOLICITUD POR  *
000400* ESTIMACION: PAGO MENSUAL (M), CAPACIDAD DE COMPRA (A) O COSTOS  *
000500* DE CIERRE (U). ANCHO FIJO 80. CAMPOS NO APLICABLES AL TIPO DE   *
000600* LA SOLICITUD VIENEN EN CEROS DESDE EL ARCHIVO FUENTE.           *
000700******************************************************************
000800*   BITACORA:                                                    *
000900* 14/03/1989 RTL  TKT-0198 LAYOUT ORIGINAL.                      *
001000* 02/08/1991 MGB  TKT-0402 SE AGREGA REQ-MAINT-FEE.              *
001100* 19/11/1998 JCM  TKT-0877 REVISION Y2K, SIN IMPACTO.            *
001200* 27/06/2005 PEDR TKT-1140 REQ-HOME-PRICE AMPLIADO A 9(9)V99.    *
001300* 11/02/2023 EEDR TKT-1986 SE AGREGAN 88-LEVELS DE TIPO Y         *
001400*                          REDEFINES DE VOLCADO GENERAL.         *
001500******************************************************************
001600 01  REG-PHSOLI.
001700     05  REQ-ID                     PIC 9(05).
001800     05  REQ-TYPE                   PIC X(01).
001900         88  REQ-TIPO-MENSUALIDAD           VALUE 'M'.
002000         88  REQ-TIPO-CAPACIDAD             VALUE 'A'.
002100         88  REQ-TIPO-CIERRE                VALUE 'U'.
002200     05  REQ-LOAN-AMOUNT            PIC 9(09)V99.
002300     05  REQ-INT-RATE               PIC 9(02)V9(04).
002400     05  REQ-TENURE-YEARS           PIC 9(03).
002500     05  REQ-SQUARE-FEET            PIC 9(07).
002600     05  REQ-MAINT-FEE              PIC 9(03)V99.
002700     05  REQ-MONTHLY-INCOME         PIC 9(07)V99.
002800     05  REQ-MONTHLY-DEBTS          PIC 9(07)V99.
002900     05  REQ-HOME-PRICE             PIC 9(09)V99.
003000     05  REQ-DOWN-PCT               PIC 9(02)V99.
003100     05  REQ-CLOSE-PCT              PIC 9(02)V99.
003200     05  FILLER                     PIC X(05).
003300*   VISTA DE VOLCADO GENERAL (DEBUG/SPOOL), TKT-1986.
003400 01  REG-PHSOLI-VOLCADO REDEFINES REG-PHSOLI.
003500     05  VOL-LLAVE                  PIC X(06).
003600     05  VOL-CUERPO                 PIC X(69).
003700     05  FILLER                     PIC X(05).
