000100******************************************************************
000200* FECHA       : 14/03/1989          PROGRAMADOR : R. TOBAR LEIVA *
000300* APLICACION  : PRESTAMOS HIPOTECARIOS     PROGRAMA    : PH0100  *
000400* DESCRIPCION : CALCULA CUOTA MENSUAL, CAPACIDAD MAXIMA DE COMPRA*
000500*             : (CON BARRIDO DE SENSIBILIDAD) Y COSTOS INICIALES *
000600*             : A PARTIR DEL ARCHIVO DE SOLICITUDES PHSOLI.      *
000700* ARCHIVOS    : PHSOLI=I (SOLICITUDES), PHREPO=O (REPORTE)       *
000800* INSTALADO   : 02/05/1989               BPM/RATIONAL: 019804    *
000900******************************************************************
001000*   BITACORA DE CAMBIOS                                          *
001100* 14/03/1989 RTL  TKT-0198 VERSION ORIGINAL, CUOTA MENSUAL.      *
001200* 02/05/1989 RTL  TKT-0201 INSTALADO EN PRODUCCION, CICLO MES.   *
001300* 19/09/1990 MGB  TKT-0356 SE AGREGA CALCULADORA DE CAPACIDAD.   *
001400* 02/08/1991 MGB  TKT-0402 SE AGREGA BARRIDO DE SENSIBILIDAD.    *
001500* 21/01/1993 JCM  TKT-0519 SE AGREGA CALCULADORA DE COSTOS INIC. *
001600* 30/06/1995 JCM  TKT-0601 VALIDACION DE RANGO POR TIPO.         *
001700* 19/11/1998 JCM  TKT-0877 REVISION Y2K, SIN IMPACTO.            *
001800* 14/02/2001 JCM  TKT-0933 REDONDEO DE CUOTA MENSUAL.            *
001900* 08/07/2004 PEDR TKT-1087 REQ-HOME-PRICE AMPLIADO A 9(9)V99.    *
002000* 11/10/2010 PEDR TKT-1402 CAPACIDAD MAXIMA NO BAJA DE CERO.     *
002100* 05/03/2015 EEDR TKT-1633 CONTADOR Y RAZON DE SOLIC. RECHAZADA. *
002200* 23/09/2019 EEDR TKT-1802 TOTAL DE CONTROL DE COSTOS INICIALES. *
002300* 11/02/2023 EEDR TKT-1986 VALIDADOR DE TIPO CON 88-LEVELS.      *
002400* 08/04/2024 EEDR TKT-2041 CAMPOS 77 Y REDEFINES DE WKS-PRECIO-  *
002500*                          MAXIMO PARA TRAZA DE DEPURACION.      *
002600* 03/09/2024 EEDR TKT-2057 CALCULADORAS 400/500/600 A RANGOS DE  *
002700*                          PARRAFO CON GO TO DE RECHAZO, AL      *
002800*                          ESTILO DE JM47ADM; SE USA LA CLASE    *
002900*                          TIPO-SOLICITUD-VALIDO EN EL DESPACHO. *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.                     PH0100.
003300 AUTHOR.                         R. TOBAR LEIVA.
003400 INSTALLATION.                   DEPARTAMENTO DE CREDITO HIPOTECARIO.
003500 DATE-WRITTEN.                   14/03/1989.
003600 DATE-COMPILED.                  14/03/1989.
003700 SECURITY.                       NINGUNA.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS TIPO-SOLICITUD-VALIDO IS 'M' 'A' 'U'.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PHSOLI   ASSIGN   TO PHSOLI
004700            ORGANIZATION       IS LINE SEQUENTIAL
004800            FILE STATUS        IS FS-PHSOLI
004900                                  FSE-PHSOLI.
005000     SELECT PHREPO   ASSIGN   TO PHREPO
005100            ORGANIZATION       IS LINE SEQUENTIAL
005200            FILE STATUS        IS FS-PHREPO
005300                                  FSE-PHREPO.
005400******************************************************************
005500 DATA DIVISION.
005600 FILE SECTION.
005700*   ARCHIVO DE SOLICITUDES DE CALCULO HIPOTECARIO, LAYOUT EN COPY.
005800 FD  PHSOLI
005900     RECORD CONTAINS 80 CHARACTERS
006000     RECORDING MODE IS F.
006100     COPY PHSOLI.
006200*   ARCHIVO DE REPORTE COLUMNAR DE RESULTADOS.
006300 FD  PHREPO
006400     RECORD CONTAINS 132 CHARACTERS
006500     RECORDING MODE IS F.
006600 01  REG-PHREPO.
006700     05  REP-TEXTO                  PIC X(127).
006800     05  FILLER                     PIC X(005).
006900******************************************************************
007000 WORKING-STORAGE SECTION.
007100 01  WKS-FS-STATUS.
007200     02  FS-PHSOLI                  PIC 9(02) VALUE ZEROES.
007300     02  FSE-PHSOLI.
007400         04  FSE-RETURN-SOL         PIC S9(4) COMP-5 VALUE 0.
007500         04  FSE-FUNCTION-SOL       PIC S9(4) COMP-5 VALUE 0.
007600         04  FSE-FEEDBACK-SOL       PIC S9(4) COMP-5 VALUE 0.
007700     02  FS-PHREPO                  PIC 9(02) VALUE ZEROES.
007800     02  FSE-PHREPO.
007900         04  FSE-RETURN-REP         PIC S9(4) COMP-5 VALUE 0.
008000         04  FSE-FUNCTION-REP       PIC S9(4) COMP-5 VALUE 0.
008100         04  FSE-FEEDBACK-REP       PIC S9(4) COMP-5 VALUE 0.
008200     02  FILLER                     PIC X(04).
008300*   CAMPOS 77 AISLADOS, TKT-2041.
008400 77  WKS-LECTURAS                   PIC 9(07) COMP.
008500 77  WKS-INGRESO-SWEEP              PIC 9(07) COMP.
008600 77  WKS-FILA-TABLA                 PIC 9(02) COMP VALUE ZERO.
008700 01  WKS-CAMPOS-DE-TRABAJO.
008800     02  WKS-PROGRAMA               PIC X(08) VALUE 'PH0100'.
008900     02  WKS-VERSION                PIC X(04) VALUE '3.02'.
009000     02  FILLER                     PIC X(04).
009100 01  WKS-CONTADORES.
009200     02  WKS-CONT-M                 PIC 9(07) COMP.
009300     02  WKS-CONT-A                 PIC 9(07) COMP.
009400     02  WKS-CONT-U                 PIC 9(07) COMP.
009500     02  WKS-CONT-ERR               PIC 9(07) COMP.
009600     02  FILLER                     PIC X(04).
009700 01  WKS-ACUMULADORES.
009800     02  WKS-SUMA-M                 PIC 9(09)V99.
009900     02  WKS-SUMA-A                 PIC 9(09)V99.
010000     02  WKS-SUMA-U                 PIC 9(09)V99.
010100     02  FILLER                     PIC X(05).
010200 01  WKS-FLAGS.
010300     02  WKS-FIN-PHSOLI             PIC 9(01) VALUE 0.
010400         88  FIN-PHSOLI                       VALUE 1.
010500     02  WKS-SOLICITUD-VALIDA       PIC 9(01) VALUE 0.
010600         88  SOLICITUD-OK                     VALUE 1.
010700     02  FILLER                     PIC X(02).
010800 01  WKS-CALCULO-INTERES.
010900     02  WKS-TASA-ANUAL             PIC 9(02)V9(04).
011000     02  WKS-PLAZO-ANIOS            PIC 9(03).
011100     02  WKS-N                      PIC 9(05) COMP.
011200     02  WKS-TASA-R                 PIC 9V9(09) COMP.
011300     02  WKS-FACTOR-F               PIC 9(09)V9(09) COMP.
011400     02  WKS-INGRESO-ACTUAL         PIC 9(07)V99.
011500     02  FILLER                     PIC X(04).
011600 01  WKS-RESULTADOS-M.
011700     02  WKS-PAGO-MENSUAL           PIC 9(09)V99.
011800     02  WKS-COSTO-MANTENIMIENTO    PIC 9(09)V99.
011900     02  WKS-PAGO-TOTAL             PIC 9(09)V99.
012000     02  FILLER                     PIC X(05).
012100 01  WKS-RESULTADOS-A.
012200     02  WKS-CAPACIDAD-MENSUAL      PIC S9(09)V99.
012300     02  WKS-PRECIO-MAXIMO          PIC 9(09)V99.
012400     02  WKS-PRECIO-MAXIMO-R REDEFINES WKS-PRECIO-MAXIMO
012500                                    PIC 9(07)V9(04).
012600     02  FILLER                     PIC X(05).
012700 01  WKS-RESULTADOS-U.
012800     02  WKS-PAGO-INICIAL           PIC 9(09)V99.
012900     02  WKS-COSTOS-CIERRE          PIC 9(09)V99.
013000     02  WKS-TOTAL-INICIAL          PIC 9(09)V99.
013100     02  FILLER                     PIC X(05).
013200 01  WKS-MONTO-TRABAJO             PIC 9(09)V99 VALUE ZEROS.
013300 01  WKS-MONTO-TRABAJO-R REDEFINES WKS-MONTO-TRABAJO
013400                                   PIC 9(07)V9(04).
013500 01  WKS-RAZON-ERROR                PIC X(40) VALUE SPACES.
013600 01  WKS-FECHA-EJECUCION            PIC 9(06) VALUE ZEROES.
013700 01  WKS-FECHA-EJECUCION-R REDEFINES WKS-FECHA-EJECUCION.
013800     02  WKS-AAEJEC                 PIC 9(02).
013900     02  WKS-MMEJEC                 PIC 9(02).
014000     02  WKS-DDEJEC                 PIC 9(02).
014100*                 MAQUETACION DE LINEAS DE REPORTE               *
014200 01  WKS-LIN-TITULO.
014300     02  FILLER                     PIC X(40) VALUE SPACES.
014400     02  LIN-TITULO-TEXTO           PIC X(27) VALUE
014500         'MORTGAGE CALCULATION REPORT'.
014600     02  FILLER                     PIC X(65) VALUE SPACES.
014700 01  WKS-LIN-REGLA.
014800     02  LIN-REGLA-TEXTO            PIC X(100) VALUE ALL '-'.
014900     02  FILLER                     PIC X(32) VALUE SPACES.
015000 01  WKS-LIN-GRUPO.
015100     02  LIN-GRUPO-ROTULO           PIC X(12) VALUE
015200         'SOLICITUD NO'.
015300     02  LIN-GRUPO-ID               PIC ZZZZ9.
015400     02  FILLER                     PIC X(02) VALUE SPACES.
015500     02  LIN-GRUPO-TIPO             PIC X(30) VALUE SPACES.
015600     02  FILLER                     PIC X(83) VALUE SPACES.
015700 01  WKS-LIN-MONTO.
015800     02  LIN-MONTO-ETIQUETA         PIC X(30) VALUE SPACES.
015900     02  FILLER                     PIC X(04) VALUE SPACES.
016000     02  LIN-MONTO-VALOR            PIC Z,ZZZ,ZZZ,ZZ9.99.
016100     02  FILLER                     PIC X(82) VALUE SPACES.
016200 01  WKS-LIN-TABLA-ENCABEZADO.
016300     02  FILLER                     PIC X(04) VALUE SPACES.
016400     02  LIN-TAB-ENC-1              PIC X(14) VALUE
016500         'MONTHLY INCOME'.
016600     02  FILLER                     PIC X(10) VALUE SPACES.
016700     02  LIN-TAB-ENC-2              PIC X(19) VALUE
016800         'MAXIMUM HOME PRICE'.
016900     02  FILLER                     PIC X(85) VALUE SPACES.
017000 01  WKS-LIN-TABLA-FILA.
017100     02  FILLER                     PIC X(04) VALUE SPACES.
017200     02  LIN-TAB-INGRESO            PIC Z,ZZZ,ZZ9.99.
017300     02  FILLER                     PIC X(06) VALUE SPACES.
017400     02  LIN-TAB-PRECIO             PIC Z,ZZZ,ZZZ,ZZ9.99.
017500     02  FILLER                     PIC X(94) VALUE SPACES.
017600 01  WKS-LIN-ERROR.
017700     02  LIN-ERR-ROTULO             PIC X(12) VALUE
017800         'SOLICITUD NO'.
017900     02  LIN-ERR-ID                 PIC ZZZZ9.
018000     02  FILLER                     PIC X(02) VALUE SPACES.
018100     02  LIN-ERR-TEXTO              PIC X(15) VALUE
018200         'INVALID REQUEST'.
018300     02  FILLER                     PIC X(02) VALUE SPACES.
018400     02  LIN-ERR-RAZON              PIC X(40) VALUE SPACES.
018500     02  FILLER                     PIC X(56) VALUE SPACES.
018600 01  WKS-LIN-RESUMEN-ETQ.
018700     02  LIN-RES-ETIQUETA           PIC X(45) VALUE SPACES.
018800     02  LIN-RES-CONTADOR           PIC ZZZ,ZZ9.
018900     02  FILLER                     PIC X(80) VALUE SPACES.
019000 01  WKS-LIN-RESUMEN-MONTO.
019100     02  LIN-RESM-ETIQUETA          PIC X(45) VALUE SPACES.
019200     02  LIN-RESM-VALOR             PIC Z,ZZZ,ZZZ,ZZ9.99.
019300     02  FILLER                     PIC X(71) VALUE SPACES.
019400******************************************************************
019500 PROCEDURE DIVISION.
019600*                       S E C C I O N   P R I N C I P A L        *
019700 000-MAIN SECTION.
019800     PERFORM 100-ABRIR-ARCHIVOS THRU 100-ABRIR-ARCHIVOS-E
019900     PERFORM 200-ENCABEZADOS-REPORTE THRU 200-ENCABEZADOS-REPORTE-E
020000     PERFORM 300-PROCESA-SOLICITUDES THRU 300-PROCESA-SOLICITUDES-E
020100         UNTIL FIN-PHSOLI
020200     PERFORM 800-RESUMEN-CONTROL THRU 800-RESUMEN-CONTROL-E
020300     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
020400     STOP RUN.
020500 000-MAIN-E.                         EXIT.
020600 100-ABRIR-ARCHIVOS SECTION.
020700     ACCEPT WKS-FECHA-EJECUCION FROM DATE
020800     OPEN INPUT  PHSOLI
020900     IF FS-PHSOLI NOT = 0
021000        DISPLAY '>>> ERROR AL ABRIR ARCHIVO PHSOLI FS='
021100                FS-PHSOLI UPON CONSOLE
021200        MOVE 91 TO RETURN-CODE
021300        STOP RUN
021400     END-IF
021500     OPEN OUTPUT PHREPO
021600     IF FS-PHREPO NOT = 0
021700        DISPLAY '>>> ERROR AL ABRIR ARCHIVO PHREPO FS='
021800                FS-PHREPO UPON CONSOLE
021900        CLOSE PHSOLI
022000        MOVE 91 TO RETURN-CODE
022100        STOP RUN
022200     END-IF.
022300 100-ABRIR-ARCHIVOS-E.                EXIT.
022400 200-ENCABEZADOS-REPORTE SECTION.
022500     WRITE REG-PHREPO FROM WKS-LIN-TITULO AFTER ADVANCING C01
022600     WRITE REG-PHREPO FROM WKS-LIN-REGLA
022700     MOVE SPACES TO REG-PHREPO
022800     WRITE REG-PHREPO.
022900 200-ENCABEZADOS-REPORTE-E.           EXIT.
023000*          C I C L O   D E   P R O C E S O   P R I N C I P A L   *
023100 300-PROCESA-SOLICITUDES SECTION.
023200 300-LEE.
023300     PERFORM 310-LEE-PHSOLI THRU 310-LEE-PHSOLI-E
023400     IF FIN-PHSOLI
023500        GO TO 300-PROCESA-SOLICITUDES-E
023600     END-IF.
023700 300-DESPACHA.
023800     ADD 1 TO WKS-LECTURAS
023900     IF REQ-TYPE IS NOT TIPO-SOLICITUD-VALIDO
024000        MOVE 'UNKNOWN REQUEST TYPE' TO WKS-RAZON-ERROR
024100        PERFORM 700-SOLICITUD-INVALIDA THRU 700-SOLICITUD-INVALIDA-E
024200        GO TO 300-PROCESA-SOLICITUDES-E
024300     END-IF
024400     EVALUATE TRUE
024500        WHEN REQ-TIPO-MENSUALIDAD
024600             PERFORM 400-CALCULA-TIPO-M THRU 400-CALCULA-TIPO-M-E
024700        WHEN REQ-TIPO-CAPACIDAD
024800             PERFORM 500-CALCULA-TIPO-A THRU 500-CALCULA-TIPO-A-E
024900        WHEN REQ-TIPO-CIERRE
025000             PERFORM 600-CALCULA-TIPO-U THRU 600-CALCULA-TIPO-U-E
025100     END-EVALUATE.
025200 300-PROCESA-SOLICITUDES-E.
025300     EXIT.
025400 310-LEE-PHSOLI SECTION.
025500     READ PHSOLI
025600        AT END
025700           MOVE 1 TO WKS-FIN-PHSOLI
025800     END-READ
025900     IF FS-PHSOLI NOT = 0 AND FS-PHSOLI NOT = 10
026000        DISPLAY '>>> ERROR DE LECTURA EN PHSOLI FS='
026100                FS-PHSOLI UPON CONSOLE
026200        PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
026300        MOVE 91 TO RETURN-CODE
026400        STOP RUN
026500     END-IF.
026600 310-LEE-PHSOLI-E.                    EXIT.
026700*   FACTOR DE ANUALIDAD, COMPARTIDO POR LAS CALCULADORAS M Y A.
026800 350-CALCULA-FACTOR-INTERES SECTION.
026900     COMPUTE WKS-N = WKS-PLAZO-ANIOS * 12
027000     IF WKS-TASA-ANUAL = 0
027100        MOVE 0 TO WKS-TASA-R
027200        MOVE 1 TO WKS-FACTOR-F
027300     ELSE
027400        COMPUTE WKS-TASA-R = (WKS-TASA-ANUAL / 100) / 12
027500        COMPUTE WKS-FACTOR-F = (1 + WKS-TASA-R) ** WKS-N
027600     END-IF.
027700 350-CALCULA-FACTOR-INTERES-E.        EXIT.
027800*      C A L C U L A D O R A   D E   C U O T A   M E N S U A L   *
027900 400-CALCULA-TIPO-M SECTION.
028000 400-VALIDA.
028100     PERFORM 410-VALIDA-TIPO-M THRU 410-VALIDA-TIPO-M-E
028200     IF NOT SOLICITUD-OK
028300        GO TO 400-RECHAZA
028400     END-IF.
028500 400-PREPARA.
028600     MOVE REQ-INT-RATE      TO WKS-TASA-ANUAL
028700     MOVE REQ-TENURE-YEARS  TO WKS-PLAZO-ANIOS
028800     PERFORM 350-CALCULA-FACTOR-INTERES
028900         THRU 350-CALCULA-FACTOR-INTERES-E
029000     PERFORM 420-CALCULA-PAGO-MENSUAL
029100         THRU 420-CALCULA-PAGO-MENSUAL-E
029200     ADD 1 TO WKS-CONT-M
029300     ADD WKS-PAGO-TOTAL TO WKS-SUMA-M
029400     PERFORM 430-IMPRIME-RESULTADO-M
029500         THRU 430-IMPRIME-RESULTADO-M-E
029600     GO TO 400-CALCULA-TIPO-M-E.
029700 400-RECHAZA.
029800     PERFORM 700-SOLICITUD-INVALIDA THRU 700-SOLICITUD-INVALIDA-E.
029900 400-CALCULA-TIPO-M-E.
030000     EXIT.
030100 410-VALIDA-TIPO-M SECTION.
030200     MOVE 0 TO WKS-SOLICITUD-VALIDA
030300     EVALUATE TRUE
030400        WHEN REQ-LOAN-AMOUNT < 10000
030500             MOVE 'LOAN AMOUNT BELOW MINIMUM 10,000'
030600                  TO WKS-RAZON-ERROR
030700        WHEN REQ-INT-RATE < 1.00
030800             MOVE 'INTEREST RATE BELOW MINIMUM 1.00 PCT'
030900                  TO WKS-RAZON-ERROR
031000        WHEN REQ-TENURE-YEARS < 5
031100             MOVE 'LOAN TENURE BELOW MINIMUM 5 YEARS'
031200                  TO WKS-RAZON-ERROR
031300        WHEN REQ-SQUARE-FEET < 100
031400             MOVE 'SQUARE FOOTAGE BELOW MINIMUM 100'
031500                  TO WKS-RAZON-ERROR
031600        WHEN OTHER
031700             MOVE 1 TO WKS-SOLICITUD-VALIDA
031800     END-EVALUATE.
031900 410-VALIDA-TIPO-M-E.                 EXIT.
032000 420-CALCULA-PAGO-MENSUAL SECTION.
032100     IF REQ-INT-RATE = 0
032200        COMPUTE WKS-PAGO-MENSUAL ROUNDED =
032300                REQ-LOAN-AMOUNT / WKS-N
032400     ELSE
032500        COMPUTE WKS-PAGO-MENSUAL ROUNDED =
032600                REQ-LOAN-AMOUNT * (WKS-TASA-R * WKS-FACTOR-F)
032700                    / (WKS-FACTOR-F - 1)
032800     END-IF
032900     COMPUTE WKS-COSTO-MANTENIMIENTO ROUNDED =
033000             REQ-SQUARE-FEET * REQ-MAINT-FEE
033100     COMPUTE WKS-PAGO-TOTAL =
033200             WKS-PAGO-MENSUAL + WKS-COSTO-MANTENIMIENTO.
033300 420-CALCULA-PAGO-MENSUAL-E.          EXIT.
033400 430-IMPRIME-RESULTADO-M SECTION.
033500     MOVE REQ-ID TO LIN-GRUPO-ID
033600     MOVE 'MONTHLY PAYMENT ESTIMATE' TO LIN-GRUPO-TIPO
033700     WRITE REG-PHREPO FROM WKS-LIN-GRUPO
033800     MOVE 'MONTHLY MORTGAGE PAYMENT' TO LIN-MONTO-ETIQUETA
033900     MOVE WKS-PAGO-MENSUAL TO LIN-MONTO-VALOR
034000     WRITE REG-PHREPO FROM WKS-LIN-MONTO
034100     MOVE 'MAINTENANCE COST' TO LIN-MONTO-ETIQUETA
034200     MOVE WKS-COSTO-MANTENIMIENTO TO LIN-MONTO-VALOR
034300     WRITE REG-PHREPO FROM WKS-LIN-MONTO
034400     MOVE 'TOTAL MONTHLY PAYMENT' TO LIN-MONTO-ETIQUETA
034500     MOVE WKS-PAGO-TOTAL TO LIN-MONTO-VALOR
034600     WRITE REG-PHREPO FROM WKS-LIN-MONTO.
034700 430-IMPRIME-RESULTADO-M-E.           EXIT.
034800*   C A L C U L A D O R A   D E   C A P A C I D A D   M A X I M A*
034900 500-CALCULA-TIPO-A SECTION.
035000 500-VALIDA.
035100     PERFORM 510-VALIDA-TIPO-A THRU 510-VALIDA-TIPO-A-E
035200     IF NOT SOLICITUD-OK
035300        GO TO 500-RECHAZA
035400     END-IF.
035500 500-PREPARA.
035600     MOVE REQ-INT-RATE      TO WKS-TASA-ANUAL
035700     MOVE REQ-TENURE-YEARS  TO WKS-PLAZO-ANIOS
035800     PERFORM 350-CALCULA-FACTOR-INTERES
035900         THRU 350-CALCULA-FACTOR-INTERES-E
036000     MOVE REQ-MONTHLY-INCOME TO WKS-INGRESO-ACTUAL
036100     PERFORM 520-CALCULA-CAPACIDAD-MAXIMA
036200         THRU 520-CALCULA-CAPACIDAD-MAXIMA-E
036300     ADD 1 TO WKS-CONT-A
036400     ADD WKS-PRECIO-MAXIMO TO WKS-SUMA-A
036500     PERFORM 530-IMPRIME-RESULTADO-A
036600         THRU 530-IMPRIME-RESULTADO-A-E
036700     PERFORM 540-BARRIDO-SENSIBILIDAD
036800         THRU 540-BARRIDO-SENSIBILIDAD-E
036900     GO TO 500-CALCULA-TIPO-A-E.
037000 500-RECHAZA.
037100     PERFORM 700-SOLICITUD-INVALIDA THRU 700-SOLICITUD-INVALIDA-E.
037200 500-CALCULA-TIPO-A-E.
037300     EXIT.
037400 510-VALIDA-TIPO-A SECTION.
037500     MOVE 0 TO WKS-SOLICITUD-VALIDA
037600     EVALUATE TRUE
037700        WHEN REQ-MONTHLY-INCOME < 2000
037800             MOVE 'MONTHLY INCOME BELOW MINIMUM 2,000'
037900                  TO WKS-RAZON-ERROR
038000        WHEN REQ-INT-RATE < 0.10
038100             MOVE 'INTEREST RATE BELOW MINIMUM 0.10 PCT'
038200                  TO WKS-RAZON-ERROR
038300        WHEN REQ-TENURE-YEARS < 5
038400             MOVE 'LOAN TENURE BELOW MINIMUM 5 YEARS'
038500                  TO WKS-RAZON-ERROR
038600        WHEN OTHER
038700             MOVE 1 TO WKS-SOLICITUD-VALIDA
038800     END-EVALUATE.
038900 510-VALIDA-TIPO-A-E.                 EXIT.
039000 520-CALCULA-CAPACIDAD-MAXIMA SECTION.
039100     COMPUTE WKS-CAPACIDAD-MENSUAL ROUNDED =
039200             (WKS-INGRESO-ACTUAL * 0.30) - REQ-MONTHLY-DEBTS
039300     IF WKS-CAPACIDAD-MENSUAL < 0
039400        MOVE 0 TO WKS-CAPACIDAD-MENSUAL
039500     END-IF
039600     COMPUTE WKS-PRECIO-MAXIMO ROUNDED =
039700             WKS-CAPACIDAD-MENSUAL * (WKS-FACTOR-F - 1)
039800                 / (WKS-TASA-R * WKS-FACTOR-F).
039900 520-CALCULA-CAPACIDAD-MAXIMA-E.      EXIT.
040000*   IMPRIME EL PRECIO MAXIMO DE LA SOLICITUD ANTES DEL BARRIDO,
040100*   QUE REUTILIZA Y PISA EL MISMO CAMPO WKS-PRECIO-MAXIMO.
040200 530-IMPRIME-RESULTADO-A SECTION.
040300     MOVE REQ-ID TO LIN-GRUPO-ID
040400     MOVE 'HOME AFFORDABILITY ESTIMATE' TO LIN-GRUPO-TIPO
040500     WRITE REG-PHREPO FROM WKS-LIN-GRUPO
040600     DISPLAY 'PH0100 - PRECIO MAXIMO: '
040700             WKS-PRECIO-MAXIMO-R UPON CONSOLE
040800     MOVE 'MAXIMUM HOME PRICE' TO LIN-MONTO-ETIQUETA
040900     MOVE WKS-PRECIO-MAXIMO TO LIN-MONTO-VALOR
041000     WRITE REG-PHREPO FROM WKS-LIN-MONTO.
041100 530-IMPRIME-RESULTADO-A-E.           EXIT.
041200 540-BARRIDO-SENSIBILIDAD SECTION.
041300     MOVE 0 TO WKS-FILA-TABLA
041400     WRITE REG-PHREPO FROM WKS-LIN-TABLA-ENCABEZADO
041500     PERFORM 541-CALCULA-E-IMPRIME-FILA
041600         THRU 541-CALCULA-E-IMPRIME-FILA-E
041700         VARYING WKS-INGRESO-SWEEP FROM 3000 BY 1000
041800             UNTIL WKS-INGRESO-SWEEP > 15000.
041900 540-BARRIDO-SENSIBILIDAD-E.          EXIT.
042000 541-CALCULA-E-IMPRIME-FILA SECTION.
042100     ADD 1 TO WKS-FILA-TABLA
042200     MOVE WKS-INGRESO-SWEEP TO WKS-INGRESO-ACTUAL
042300     PERFORM 520-CALCULA-CAPACIDAD-MAXIMA
042400         THRU 520-CALCULA-CAPACIDAD-MAXIMA-E
042500     MOVE WKS-INGRESO-SWEEP TO LIN-TAB-INGRESO
042600     MOVE WKS-PRECIO-MAXIMO TO LIN-TAB-PRECIO
042700     DISPLAY 'PH0100 - FILA DE BARRIDO NO: '
042800             WKS-FILA-TABLA UPON CONSOLE
042900     WRITE REG-PHREPO FROM WKS-LIN-TABLA-FILA.
043000 541-CALCULA-E-IMPRIME-FILA-E.        EXIT.
043100*    C A L C U L A D O R A   D E   C O S T O S   I N I C I A L E S*
043200 600-CALCULA-TIPO-U SECTION.
043300 600-VALIDA.
043400     PERFORM 610-VALIDA-TIPO-U THRU 610-VALIDA-TIPO-U-E
043500     IF NOT SOLICITUD-OK
043600        GO TO 600-RECHAZA
043700     END-IF.
043800 600-PREPARA.
043900     PERFORM 620-CALCULA-COSTOS-INICIALES
044000         THRU 620-CALCULA-COSTOS-INICIALES-E
044100     ADD 1 TO WKS-CONT-U
044200     ADD WKS-TOTAL-INICIAL TO WKS-SUMA-U
044300     PERFORM 630-IMPRIME-RESULTADO-U
044400         THRU 630-IMPRIME-RESULTADO-U-E
044500     GO TO 600-CALCULA-TIPO-U-E.
044600 600-RECHAZA.
044700     PERFORM 700-SOLICITUD-INVALIDA THRU 700-SOLICITUD-INVALIDA-E.
044800 600-CALCULA-TIPO-U-E.
044900     EXIT.
045000 610-VALIDA-TIPO-U SECTION.
045100     MOVE 0 TO WKS-SOLICITUD-VALIDA
045200     MOVE REQ-HOME-PRICE TO WKS-MONTO-TRABAJO
045300     EVALUATE TRUE
045400        WHEN REQ-HOME-PRICE < 50000
045500             MOVE 'HOME PRICE BELOW MINIMUM 50,000'
045600                  TO WKS-RAZON-ERROR
045700             DISPLAY 'PH0100 - PRECIO REVISADO: '
045800                     WKS-MONTO-TRABAJO-R UPON CONSOLE
045900        WHEN REQ-DOWN-PCT < 5
046000             MOVE 'DOWN PAYMENT PERCENT BELOW MINIMUM 5 PCT'
046100                  TO WKS-RAZON-ERROR
046200        WHEN REQ-CLOSE-PCT < 1.0
046300             MOVE 'CLOSING COST PERCENT BELOW MINIMUM 1.0 PCT'
046400                  TO WKS-RAZON-ERROR
046500        WHEN OTHER
046600             MOVE 1 TO WKS-SOLICITUD-VALIDA
046700     END-EVALUATE.
046800 610-VALIDA-TIPO-U-E.                 EXIT.
046900 620-CALCULA-COSTOS-INICIALES SECTION.
047000     COMPUTE WKS-PAGO-INICIAL ROUNDED =
047100             REQ-HOME-PRICE * REQ-DOWN-PCT / 100
047200     COMPUTE WKS-COSTOS-CIERRE ROUNDED =
047300             REQ-HOME-PRICE * REQ-CLOSE-PCT / 100
047400     COMPUTE WKS-TOTAL-INICIAL =
047500             WKS-PAGO-INICIAL + WKS-COSTOS-CIERRE.
047600 620-CALCULA-COSTOS-INICIALES-E.      EXIT.
047700 630-IMPRIME-RESULTADO-U SECTION.
047800     MOVE REQ-ID TO LIN-GRUPO-ID
047900     MOVE 'UPFRONT COSTS ESTIMATE' TO LIN-GRUPO-TIPO
048000     WRITE REG-PHREPO FROM WKS-LIN-GRUPO
048100     MOVE 'DOWN PAYMENT' TO LIN-MONTO-ETIQUETA
048200     MOVE WKS-PAGO-INICIAL TO LIN-MONTO-VALOR
048300     WRITE REG-PHREPO FROM WKS-LIN-MONTO
048400     MOVE 'CLOSING COSTS' TO LIN-MONTO-ETIQUETA
048500     MOVE WKS-COSTOS-CIERRE TO LIN-MONTO-VALOR
048600     WRITE REG-PHREPO FROM WKS-LIN-MONTO
048700     MOVE 'TOTAL UPFRONT COSTS' TO LIN-MONTO-ETIQUETA
048800     MOVE WKS-TOTAL-INICIAL TO LIN-MONTO-VALOR
048900     WRITE REG-PHREPO FROM WKS-LIN-MONTO.
049000 630-IMPRIME-RESULTADO-U-E.           EXIT.
049100 700-SOLICITUD-INVALIDA SECTION.
049200     ADD 1 TO WKS-CONT-ERR
049300     MOVE REQ-ID TO LIN-ERR-ID
049400     MOVE WKS-RAZON-ERROR TO LIN-ERR-RAZON
049500     WRITE REG-PHREPO FROM WKS-LIN-ERROR.
049600 700-SOLICITUD-INVALIDA-E.            EXIT.
049700 800-RESUMEN-CONTROL SECTION.
049800     MOVE SPACES TO REG-PHREPO
049900     WRITE REG-PHREPO
050000     WRITE REG-PHREPO FROM WKS-LIN-REGLA
050100     MOVE 'TOTAL REQUESTS READ' TO LIN-RES-ETIQUETA
050200     MOVE WKS-LECTURAS TO LIN-RES-CONTADOR
050300     WRITE REG-PHREPO FROM WKS-LIN-RESUMEN-ETQ
050400     MOVE 'MONTHLY PAYMENT REQUESTS TYPE M' TO LIN-RES-ETIQUETA
050500     MOVE WKS-CONT-M TO LIN-RES-CONTADOR
050600     WRITE REG-PHREPO FROM WKS-LIN-RESUMEN-ETQ
050700     MOVE 'AFFORDABILITY REQUESTS TYPE A' TO LIN-RES-ETIQUETA
050800     MOVE WKS-CONT-A TO LIN-RES-CONTADOR
050900     WRITE REG-PHREPO FROM WKS-LIN-RESUMEN-ETQ
051000     MOVE 'UPFRONT COST REQUESTS TYPE U' TO LIN-RES-ETIQUETA
051100     MOVE WKS-CONT-U TO LIN-RES-CONTADOR
051200     WRITE REG-PHREPO FROM WKS-LIN-RESUMEN-ETQ
051300     MOVE 'REQUESTS IN ERROR' TO LIN-RES-ETIQUETA
051400     MOVE WKS-CONT-ERR TO LIN-RES-CONTADOR
051500     WRITE REG-PHREPO FROM WKS-LIN-RESUMEN-ETQ
051600     MOVE SPACES TO REG-PHREPO
051700     WRITE REG-PHREPO
051800     MOVE 'TOTAL MONTHLY PAYMENTS TYPE M' TO LIN-RESM-ETIQUETA
051900     MOVE WKS-SUMA-M TO LIN-RESM-VALOR
052000     WRITE REG-PHREPO FROM WKS-LIN-RESUMEN-MONTO
052100     MOVE 'TOTAL MAXIMUM HOME PRICES TYPE A' TO LIN-RESM-ETIQUETA
052200     MOVE WKS-SUMA-A TO LIN-RESM-VALOR
052300     WRITE REG-PHREPO FROM WKS-LIN-RESUMEN-MONTO
052400     MOVE 'TOTAL UPFRONT COSTS TYPE U' TO LIN-RESM-ETIQUETA
052500     MOVE WKS-SUMA-U TO LIN-RESM-VALOR
052600     WRITE REG-PHREPO FROM WKS-LIN-RESUMEN-MONTO.
052700 800-RESUMEN-CONTROL-E.               EXIT.
052800 900-CIERRA-ARCHIVOS SECTION.
052900     CLOSE PHSOLI
053000     CLOSE PHREPO.
053100 900-CIERRA-ARCHIVOS-E.               EXIT.
